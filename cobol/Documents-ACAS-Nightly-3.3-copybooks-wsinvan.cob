000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR INVOICE          *
000400*   ANALYSIS OUTPUT FILE                  *
000500*     SEQUENTIAL FILE, ONE REC PER        *
000600*     ACCEPTED LINE ITEM - NO KEY         *
000700*******************************************
000800*  FILE SIZE 79 BYTES.
000900*
001000* WRITTEN BY INDISC, ONE RECORD PER ACCEPTED LINE ITEM.
001100* REJECTED LINE ITEMS PRODUCE NO ANALYSIS RECORD - SEE
001200* THE REJECTED-RECORDS COUNT ON THE SUMMARY REPORT.
001300*
001400* 14/01/87 VBC - CREATED.
001500* 04/03/98 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,      Y2K014  
001600*                NO CHANGES REQUIRED.
001700*
001800 01  AN-ANALYSIS-RECORD.
001900     03  AN-ITEM-NAME              PIC X(30).
002000     03  AN-ORIGINAL-PRICE         PIC 9(7)V99.
002100     03  AN-PAID-QTY               PIC 9(7).
002200     03  AN-FREE-QTY               PIC 9(7).
002300     03  AN-TOTAL-QTY              PIC 9(8).
002400     03  AN-DISC-UNIT-PRICE        PIC 9(7)V99.
002500     03  AN-EFF-RATE               PIC 9(7)V99.
002600*
002700* NO FILLER - THIS RECORD IS AN EXTERNAL INTERCHANGE LAYOUT,
002800* THE 79 BYTES ABOVE ARE THE WHOLE OF THE CONTRACT, BYTE FOR
002900* BYTE, WITH WHATEVER PICKS THIS FILE UP DOWNSTREAM OF INDISC.
003000*
