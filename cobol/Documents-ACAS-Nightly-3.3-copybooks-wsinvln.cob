000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR INVOICE          *
000400*   LINE-ITEM INPUT FILE                  *
000500*     SEQUENTIAL FILE, PHYSICAL ORDER,    *
000600*     NO KEY - SEE INDISC                 *
000700*******************************************
000800*  FILE SIZE 53 BYTES.
000900*
001000* FIELDS COME IN EXACTLY AS EXTRACTED FROM THE WHOLESALE
001100* INVOICE SHEET - NO EDITING HAS BEEN DONE TO THEM YET.
001200* INDISC TREATS A NON-NUMERIC OR BLANK NUMERIC FIELD AS
001300* ZERO AND NEVER ABENDS THE RUN BECAUSE OF BAD DATA.
001400*
001500* 12/01/87 VBC - CREATED.
001600* 30/06/88 VBC - ADDED THE -X REDEFINES USED BY INDISC'S          CR00512 
001700*                NUMERIC COERCION (IS NUMERIC TEST VIEWS).
001800* 04/03/98 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,      Y2K014  
001900*                NO CHANGES REQUIRED.
002000*
002100 01  LN-LINE-ITEM-RECORD.
002200     03  LN-ITEM-NAME              PIC X(30).
002300     03  LN-ORIGINAL-PRICE         PIC 9(7)V99.
002400     03  LN-ORIGINAL-PRICE-X   REDEFINES LN-ORIGINAL-PRICE
002500                                   PIC X(9).
002600     03  LN-PAID-QTY               PIC 9(7).
002700     03  LN-PAID-QTY-X         REDEFINES LN-PAID-QTY
002800                                   PIC X(7).
002900     03  LN-FREE-QTY               PIC 9(7).
003000     03  LN-FREE-QTY-X         REDEFINES LN-FREE-QTY
003100                                   PIC X(7).
003200*
003300* NO FILLER - THIS RECORD IS AN EXTERNAL INTERCHANGE LAYOUT,
003400* THE 53 BYTES ABOVE ARE THE WHOLE OF THE CONTRACT, BYTE FOR
003500* BYTE, WITH THE SHEET-EXTRACTION STEP UPSTREAM OF INDISC.
003600*
