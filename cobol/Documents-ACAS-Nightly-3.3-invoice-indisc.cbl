000100***************************************************************
000200*                                                              *
000300*   INVOICE DISCOUNT & EFFECTIVE-RATE ANALYSIS - BATCH RUN    *
000400*                                                              *
000500***************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*===============================
000900*
001000 PROGRAM-ID.     INDISC.
001100 AUTHOR.         VINCENT B COEN.
001200 INSTALLATION.   APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.   14/01/1987.
001400 DATE-COMPILED.
001500 SECURITY.       COPYRIGHT (C) 1987-1999 & LATER, V B COEN.
001600*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001700*                LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001800*
001900* REMARKS.
002000*   READS A FILE OF WHOLESALE INVOICE LINE ITEMS, CLEANS AND
002100*   VALIDATES EACH ONE, APPLIES A SUPPLIER DISCOUNT PERCENT
002200*   (CHAINED IN AS ARG1, DEFAULT 13.00 IF NOT SUPPLIED) AND
002300*   WRITES ONE ANALYSIS RECORD PER ACCEPTED ITEM PLUS AN
002400*   END OF RUN SUMMARY REPORT.  NO SORT, NO CONTROL BREAKS -
002500*   GRAND TOTALS ONLY.
002600*
002700*   CALL PROC:  INDISC ARG1
002800*     WHERE ARG1 = DISCOUNT PERCENT AS 5 DIGITS, IMPLIED 2
002900*                  DECIMALS, E.G. "01300" = 13.00 PERCENT.
003000*                  SPACES = DEFAULT 13.00 PERCENT.
003100*
003200*   FILES USED:  LN-LINE-FILE   (INPUT, LINE ITEMS)
003300*                AN-ANALYSIS-FILE (OUTPUT, ONE PER ACCEPTED)
003400*                IN-PRINT-FILE  (OUTPUT, SUMMARY REPORT)
003500*
003600*   ERROR MESSAGES USED:  IN001, IN002, IN003, IN004, IN005.
003700*
003800* CHANGES:
003900* 14/01/87 VBC - CREATED, TESTED AGAINST SAMPLE INVOICE SHEETS
004000*                FROM THE WHOLESALE DIVISION.
004100* 22/01/87 VBC - EFFECTIVE RATE WAS NOT USING THE ROUNDED
004200*                DISCOUNTED PRICE IN THE NUMERATOR - FIXED.
004300* 03/02/87 VBC - REJECT COUNT WAS NOT BEING RESET AT START
004400*                OF RUN, SHOWED PRIOR RUN'S FIGURE ON A RERUN.
004500* 19/06/87 VBC - ADDED DETAIL LISTING, GATED BY UPSI-0 SO
004600*                NORMAL RUNS DO NOT GET A LONG PRINT.
004700* 08/09/88 VBC - ORIGINAL PRICE OF EXACTLY ZERO WAS BEING
004800*                ACCEPTED (NOT > ZERO TEST WAS WRONG WAY
004900*                ROUND) - FIXED PER REQUEST OF J. MERCER,
005000*                PURCHASING.
005100* 02/11/91 VBC - DISCOUNT PERCENT OVER 100 CHAINED IN FROM A
005200*                BAD JCL PARM WAS ABENDING THE COMPUTE - NOW
005300*                CHECKED IN AA010 AND THE RUN IS FAILED
005400*                CLEANLY WITH IN001/IN002 INSTEAD.
005500* 17/04/94 VBC - TOTAL-VALUE-AFTER-DISC OVERFLOWED ON THE
005600*                YEAR-END CONSOLIDATED RUN - WIDENED THE
005700*                WORKING ACCUMULATOR, REPORT EDIT UNCHANGED.
005800* 30/09/99 VBC - REQ CR01699 DETAIL LISTING COLUMNS RAN PAST      CR01699 
005900*                COL 80 ON PRT-01 (LASER FORMS ARE 80 COLS,
006000*                NOT THE OLD 132 CHAIN PRINTER) - RELAID THE
006100*                WHOLE DETAIL AND HEADING LINE TO FIT.
006200* 11/01/99 VBC - Y2K REVIEW.  NO CENTURY-SENSITIVE DATES ARE
006300*                HELD OR COMPUTED BY THIS PROGRAM - NO CHANGE.
006400* 07/07/99 VBC - REQ IN0026 TIDY UP OF ERROR MESSAGE TEXT.
006500*
006600***************************************************************
006700*
006800 ENVIRONMENT DIVISION.
006900*===============================
007000*
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON  STATUS IS DETAIL-LISTING-WANTED
007500            OFF STATUS IS DETAIL-LISTING-NOT-WANTED
007600     CLASS IN-VALID-NAME-CHAR IS "A" THRU "Z", "a" THRU "z",
007700                                  "0" THRU "9", SPACE.
007800*    IN-VALID-NAME-CHAR RESERVED FOR FUTURE ITEM-MASTER
007900*    CROSS CHECKS - NOT CURRENTLY TESTED BY THIS PROGRAM.
008000*
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT LN-LINE-FILE     ASSIGN TO LNLINEDD
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS LN-LINE-STATUS.
008600*
008700     SELECT AN-ANALYSIS-FILE ASSIGN TO ANANALDD
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS AN-ANALYSIS-STATUS.
009000*
009100     SELECT IN-PRINT-FILE    ASSIGN TO INPRNTDD
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS IN-PRINT-STATUS.
009400*
009500 DATA DIVISION.
009600*===============================
009700*
009800 FILE SECTION.
009900*
010000 FD  LN-LINE-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 53 CHARACTERS.
010300 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsinvln.cob".
010400*
010500 FD  AN-ANALYSIS-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 79 CHARACTERS.
010800 COPY "Documents-ACAS-Nightly-3.3-copybooks-wsinvan.cob".
010900*
011000* PRT-01 IS 80 COLS (LASER FORMS) - SEE CR01699 BELOW, THE        CR01699 
011100* REPORT SECTION LAYOUT WAS RELAID TO KEEP EVERY LINE, DETAIL
011200* INCLUDED, INSIDE THAT 80 BYTE RECORD.
011300*
011400 FD  IN-PRINT-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     REPORT IS IN-DISCOUNT-ANALYSIS-REPORT.
011800*
011900 WORKING-STORAGE SECTION.
012000*-----------------------
012100 77  PROG-NAME               PIC X(17) VALUE "INDISC  (1.0.10)".
012200*
012300 01  WS-DATA.
012400     03  LN-LINE-STATUS       PIC XX  VALUE ZERO.
012500     03  AN-ANALYSIS-STATUS   PIC XX  VALUE ZERO.
012600     03  IN-PRINT-STATUS      PIC XX  VALUE ZERO.
012700     03  WS-REC-CNT           BINARY-LONG UNSIGNED VALUE ZERO.
012800     03  FILLER               PIC X(8).
012900*
013000 01  IN-PR1-DISCOUNT-PARMS.
013100     03  IN-PR1-DISCOUNT-PCT  PIC 9(3)V99         VALUE 13.00.
013200     03  IN-PR1-DISCOUNT-MULT PIC 9V9(4)          VALUE ZERO.
013300     03  FILLER               PIC X(10).
013400*
013500 01  WS-SUMMARY-TOTALS.
013600     03  WS-TOTAL-ITEMS       BINARY-LONG UNSIGNED VALUE ZERO.
013700     03  WS-SUM-PAID-QTY      BINARY-LONG UNSIGNED VALUE ZERO.
013800     03  WS-SUM-FREE-QTY      BINARY-LONG UNSIGNED VALUE ZERO.
013900     03  WS-REJECTED-CNT      BINARY-LONG UNSIGNED VALUE ZERO.
014000     03  WS-TOTAL-VAL-AFT-DSC PIC 9(11)V99 COMP-3  VALUE ZERO.
014100     03  FILLER               PIC X(8).
014200*
014300 01  WS-ITEM-WORK.
014400     03  WS-TOTAL-QTY-WORK    BINARY-LONG UNSIGNED VALUE ZERO.
014500     03  WS-DISC-PRICE-WORK   PIC 9(7)V99  COMP-3  VALUE ZERO.
014600     03  WS-EFF-RATE-WORK     PIC 9(7)V99  COMP-3  VALUE ZERO.
014700     03  WS-VALUE-THIS-ITEM   PIC 9(13)V99 COMP-3  VALUE ZERO.
014800     03  WS-ELIGIBLE-SW       PIC X                VALUE "Y".
014900         88  WS-ITEM-ELIGIBLE                      VALUE "Y".
015000         88  WS-ITEM-REJECTED                      VALUE "N".
015100     03  FILLER               PIC X(4).
015200*
015300 01  WS-NAME-WORK.
015400     03  WS-NAME-IN           PIC X(30).
015500     03  WS-NAME-OUT          PIC X(30).
015600     03  WS-SCAN-IDX          BINARY-SHORT UNSIGNED VALUE ZERO.
015700     03  WS-OUT-IDX           BINARY-SHORT UNSIGNED VALUE ZERO.
015800     03  WS-PREV-WAS-SPACE    PIC X                 VALUE "Y".
015900     03  FILLER               PIC X(4).
016000*
016100* ERROR MESSAGE TABLE - REQ IN0026 07/07/99 TIDIED THE TEXT OF
016200* ALL FIVE, NO NUMBERING GAPS LEFT FOR FUTURE MESSAGES YET.
016300*
016400 01  ERROR-MESSAGES.
016500     03  IN001  PIC X(52) VALUE
016600         "IN001 DISCOUNT PERCENT PARAMETER OUT OF RANGE, RUN".
016700     03  IN002  PIC X(40) VALUE
016800         "ABORTED - MUST BE 0.00 TO 100.00 PCT.".
016900     03  IN003  PIC X(40) VALUE
017000         "IN003 LINE-ITEM INPUT FILE NOT FOUND.".
017100     03  IN004  PIC X(40) VALUE
017200         "IN004 UNABLE TO OPEN ANALYSIS OUTPUT.".
017300     03  IN005  PIC X(40) VALUE
017400         "IN005 UNABLE TO OPEN PRINT FILE.".
017500     03  FILLER PIC X(8).
017600*
017700 LINKAGE SECTION.
017800 01  IN-ARG-DISCOUNT              PIC X(5)  VALUE SPACES.
017900 01  IN-ARG-DISCOUNT-NUM-TEST REDEFINES IN-ARG-DISCOUNT
018000                                   PIC 9(5).
018100 01  IN-ARG-DISCOUNT-VALUE    REDEFINES IN-ARG-DISCOUNT
018200                                   PIC 9(3)V99.
018300*
018400 REPORT SECTION.
018500 RD  IN-DISCOUNT-ANALYSIS-REPORT
018600     CONTROL FINAL
018700     PAGE LIMIT 60 LINES
018800     HEADING 1
018900     FIRST DETAIL 5
019000     LAST DETAIL 56
019100     FOOTING 58.
019200*
019300 01  IN-RPT-PAGE-HEADING TYPE PAGE HEADING.
019400     03  LINE 1.
019500         05  COLUMN  1  PIC X(25) VALUE
019600             "INVOICE ANALYSIS SUMMARY".
019700     03  LINE 3.
019800         05  COLUMN  1  PIC X(9)  VALUE "ITEM NAME".
019900         05  COLUMN 20  PIC X(5)  VALUE "PRICE".
020000         05  COLUMN 31  PIC X(4)  VALUE "PAID".
020100         05  COLUMN 39  PIC X(4)  VALUE "FREE".
020200         05  COLUMN 47  PIC X(5)  VALUE "TOTAL".
020300         05  COLUMN 56  PIC X(8)  VALUE "DISCOUNT".
020400         05  COLUMN 67  PIC X(4)  VALUE "RATE".
020500*
020600* DETAIL LINE - RELAID UNDER CR01699 TO FIT PRT-01'S 80 COL       CR01699 
020700* RECORD.  ITEM NAME IS TRUNCATED TO 18 CHARS ON THIS LISTING
020800* ONLY - THE FULL 30 CHAR NAME IS STILL WRITTEN, UNTRUNCATED,
020900* TO THE ANALYSIS FILE BY ZZ150 BELOW.
021000*
021100 01  IN-RPT-DETAIL TYPE DETAIL.
021200     03  LINE PLUS 1.
021300         05  COLUMN  1  PIC X(18)
021400                 SOURCE LN-ITEM-NAME.
021500         05  COLUMN 20  PIC ZZZZZZ9.99
021600                 SOURCE LN-ORIGINAL-PRICE.
021700         05  COLUMN 31  PIC ZZZZZZ9
021800                 SOURCE LN-PAID-QTY.
021900         05  COLUMN 39  PIC ZZZZZZ9
022000                 SOURCE LN-FREE-QTY.
022100         05  COLUMN 47  PIC ZZZZZZZ9
022200                 SOURCE WS-TOTAL-QTY-WORK.
022300         05  COLUMN 56  PIC ZZZZZZ9.99
022400                 SOURCE WS-DISC-PRICE-WORK.
022500         05  COLUMN 67  PIC ZZZZZZ9.99
022600                 SOURCE WS-EFF-RATE-WORK.
022700*
022800 01  IN-RPT-FOOTING-FINAL TYPE CONTROL FOOTING FINAL.
022900     03  LINE PLUS 2.
023000         05  COLUMN  1  PIC X(18) VALUE "DISCOUNT APPLIED:".
023100         05  COLUMN 30  PIC ZZ9.99
023200                 SOURCE IN-PR1-DISCOUNT-PCT.
023300         05  COLUMN 37  PIC X(2)  VALUE "%".
023400     03  LINE PLUS 1.
023500         05  COLUMN  1  PIC X(12) VALUE "TOTAL ITEMS:".
023600         05  COLUMN 27  PIC Z,ZZZ,ZZ9
023700                 SOURCE WS-TOTAL-ITEMS.
023800     03  LINE PLUS 1.
023900         05  COLUMN  1  PIC X(15) VALUE "TOTAL PAID QTY:".
024000         05  COLUMN 25  PIC ZZZ,ZZZ,ZZ9
024100                 SOURCE WS-SUM-PAID-QTY.
024200     03  LINE PLUS 1.
024300         05  COLUMN  1  PIC X(15) VALUE "TOTAL FREE QTY:".
024400         05  COLUMN 25  PIC ZZZ,ZZZ,ZZ9
024500                 SOURCE WS-SUM-FREE-QTY.
024600     03  LINE PLUS 1.
024700         05  COLUMN  1  PIC X(23) VALUE
024800             "TOTAL VALUE AFTER DISC:".
024900         05  COLUMN 25  PIC Z,ZZZ,ZZZ,ZZ9.99
025000                 SOURCE WS-TOTAL-VAL-AFT-DSC.
025100     03  LINE PLUS 1.
025200         05  COLUMN  1  PIC X(18) VALUE "REJECTED RECORDS:".
025300         05  COLUMN 27  PIC Z,ZZZ,ZZ9
025400                 SOURCE WS-REJECTED-CNT.
025500*
025600 PROCEDURE DIVISION CHAINING IN-ARG-DISCOUNT.
025700*
025800*###############################################################
025900*  AA000 IS THE ONLY SECTION IN THE PROGRAM - THE REST ARE
026000*  PLAIN PARAGRAPHS, PERFORMED IN RANGE (THRU ... -EXIT) IN
026100*  THE OLD STYLE SO A GO TO INSIDE A RANGE ONLY EVER JUMPS TO
026200*  ANOTHER PARAGRAPH IN THAT SAME RANGE, NEVER OUT OF IT.
026300*###############################################################
026400*
026500 AA000-MAIN SECTION.
026600*******************************************
026700*  TOP LEVEL CONTROL - ONE PASS OVER THE
026800*  LINE-ITEM FILE, NO SORT, NO RESTART.
026900*  IF ANY STEP BELOW FINDS SOMETHING WRONG
027000*  ENOUGH TO STOP THE RUN IT DOES ITS OWN
027100*  GOBACK - THIS PARAGRAPH NEVER TESTS FOR
027200*  THAT, IT ONLY SEES THE STEPS THAT GOT TO
027300*  RETURN NORMALLY.
027400*******************************************
027500     PERFORM AA010-VALIDATE-PARAMETER THRU AA010-EXIT.
027600*
027700*    IF WE ARE STILL HERE THE DISCOUNT PARAMETER WAS GOOD
027800*    AND IN-PR1-DISCOUNT-MULT IS SET - SAFE TO OPEN FILES.
027900*
028000     PERFORM AA020-OPEN-FILES         THRU AA020-EXIT.
028100*
028200*    MAIN LOOP - ONE ITERATION PER INPUT RECORD, LAST ONE
028300*    LEAVES LN-LINE-STATUS = "10" (AT END) SO THE LOOP
028400*    FALLS OUT NATURALLY, NO SEPARATE EOF FLAG NEEDED.
028500*
028600     PERFORM AA030-PROCESS-RECORDS    THRU AA030-EXIT
028700             UNTIL LN-LINE-STATUS = "10".
028800*
028900     PERFORM AA040-PRODUCE-SUMMARY    THRU AA040-EXIT.
029000     PERFORM AA050-CLOSE-FILES        THRU AA050-EXIT.
029100     MOVE ZERO TO RETURN-CODE.
029200     GOBACK.
029300 AA000-EXIT.
029400     EXIT.
029500*
029600 AA010-VALIDATE-PARAMETER.
029700*******************************************
029800*  ARG1 IS THE DISCOUNT PERCENT, 5 DIGITS,
029900*  IMPLIED 2 DECIMALS, DEFAULT 13.00 IF THE
030000*  ARGUMENT WAS NOT CHAINED IN (SPACES).
030100*  02/11/91 VBC - A BAD JCL PARM OVER 100
030200*  USED TO ABEND THE COMPUTE BELOW - BOTH
030300*  BAD-CHAR AND OVER-RANGE NOW SHORT CIRCUIT
030400*  VIA GO TO STRAIGHT TO THE ABORT MESSAGE.
030500*  REQ IN0026 07/07/99 - MESSAGE TEXT TIDY.
030600*******************************************
030700     IF IN-ARG-DISCOUNT = SPACES
030800*        NOTHING CHAINED IN - IN-PR1-DISCOUNT-PCT ALREADY
030900*        CARRIES ITS 13.00 DEFAULT FROM WORKING-STORAGE.
031000         GO TO AA010-COMPUTE-MULT.
031100*
031200     IF IN-ARG-DISCOUNT-NUM-TEST IS NOT NUMERIC
031300         GO TO AA010-BAD-PARM.
031400*
031500     MOVE IN-ARG-DISCOUNT-VALUE TO IN-PR1-DISCOUNT-PCT.
031600     IF IN-PR1-DISCOUNT-PCT > 100.00
031700         GO TO AA010-BAD-PARM.
031800*
031900     GO TO AA010-COMPUTE-MULT.
032000*
032100 AA010-BAD-PARM.
032200*    COMMON ABORT FOR BOTH A NON-NUMERIC ARG1 AND ONE OVER
032300*    THE 100.00 PERCENT CEILING - SAME MESSAGE EITHER WAY,
032400*    OPERATOR IS EXPECTED TO CHECK THE RUN JCL.
032500     DISPLAY IN001.
032600     DISPLAY IN002.
032700     MOVE 16 TO RETURN-CODE.
032800     GOBACK.
032900*
033000 AA010-COMPUTE-MULT.
033100*    DISCOUNT-MULTIPLIER = (100 - DISCOUNT-PERCENT) / 100,
033200*    E.G. 13.00 PERCENT GIVES 0.8700 - HELD TO 4 DECIMALS,
033300*    WHICH IS EXACT SINCE THE PERCENT ITSELF ONLY HAS 2.
033400     COMPUTE IN-PR1-DISCOUNT-MULT ROUNDED =
033500             (100 - IN-PR1-DISCOUNT-PCT) / 100.
033600 AA010-EXIT.
033700     EXIT.
033800*
033900 AA020-OPEN-FILES.
034000*******************************************
034100*  OPENS ALL THREE FILES IN TURN, GO TO's
034200*  STRAIGHT TO THE MATCHING ABORT PARAGRAPH
034300*  THE MOMENT ONE FAILS SO WE NEVER TRY TO
034400*  WRITE TO A FILE THAT ISN'T OPEN.
034500*******************************************
034600     OPEN INPUT LN-LINE-FILE.
034700     IF LN-LINE-STATUS NOT = "00"
034800         GO TO AA020-BAD-OPEN-IN.
034900*
035000     OPEN OUTPUT AN-ANALYSIS-FILE.
035100     IF AN-ANALYSIS-STATUS NOT = "00"
035200         GO TO AA020-BAD-OPEN-AN.
035300*
035400     OPEN OUTPUT IN-PRINT-FILE.
035500     IF IN-PRINT-STATUS NOT = "00"
035600         GO TO AA020-BAD-OPEN-PR.
035700*
035800*    ALL THREE FILES OPEN OK - START THE REPORT AND PRIME
035900*    THE READ AHEAD SO AA030 CAN TEST LN-LINE-STATUS FIRST
036000*    THING, THE USUAL PATTERN FOR THIS SHOP'S SEQUENTIAL
036100*    READ LOOPS.
036200*
036300     INITIATE IN-DISCOUNT-ANALYSIS-REPORT.
036400     PERFORM ZZ100-READ-LINE-ITEM THRU ZZ100-EXIT.
036500     GO TO AA020-EXIT.
036600*
036700 AA020-BAD-OPEN-IN.
036800     DISPLAY IN003.
036900     MOVE 8 TO RETURN-CODE.
037000     GOBACK.
037100*
037200 AA020-BAD-OPEN-AN.
037300     DISPLAY IN004.
037400     CLOSE LN-LINE-FILE.
037500     MOVE 8 TO RETURN-CODE.
037600     GOBACK.
037700*
037800 AA020-BAD-OPEN-PR.
037900     DISPLAY IN005.
038000     CLOSE LN-LINE-FILE AN-ANALYSIS-FILE.
038100     MOVE 8 TO RETURN-CODE.
038200     GOBACK.
038300*
038400 AA020-EXIT.
038500     EXIT.
038600*
038700 AA030-PROCESS-RECORDS.
038800*******************************************
038900*  ONE PASS OF THE MAIN LOOP - CLEAN THE
039000*  RECORD, TEST IT, AND EITHER WRITE IT UP
039100*  OR COUNT IT AS A REJECT.  03/02/87 VBC -
039200*  WS-REJECTED-CNT IS NOW RESET IN WORKING
039300*  STORAGE (VALUE ZERO) SO A RERUN NO LONGER
039400*  SHOWS THE PRIOR RUN'S REJECT FIGURE.
039500*******************************************
039600     MOVE "Y" TO WS-ELIGIBLE-SW.
039700     PERFORM ZZ110-NORMALIZE-ITEM-NAME   THRU ZZ110-EXIT.
039800     PERFORM ZZ120-COERCE-NUMERIC-FIELDS THRU ZZ120-EXIT.
039900     PERFORM ZZ130-TEST-ELIGIBILITY      THRU ZZ130-EXIT.
040000*
040100     IF WS-ITEM-REJECTED
040200         GO TO AA030-REJECT.
040300*
040400*    ACCEPTED ITEM - WORK OUT ITS FIGURES, WRITE THE
040500*    ANALYSIS RECORD AND FOLD IT INTO THE RUN TOTALS.
040600*
040700     PERFORM ZZ140-CALCULATE-RESULTS  THRU ZZ140-EXIT.
040800     PERFORM ZZ150-WRITE-ANALYSIS-REC THRU ZZ150-EXIT.
040900     PERFORM ZZ160-ACCUMULATE-TOTALS  THRU ZZ160-EXIT.
041000     GO TO AA030-READ-NEXT.
041100*
041200 AA030-REJECT.
041300*    REJECTS ARE COUNTED, NOT WRITTEN AND NOT FOLDED INTO
041400*    ANY OF THE SUMMARY TOTALS - THE REJECTED-RECORDS LINE
041500*    ON THE SUMMARY REPORT IS PURELY INFORMATIONAL.
041600     ADD 1 TO WS-REJECTED-CNT.
041700*
041800 AA030-READ-NEXT.
041900     PERFORM ZZ100-READ-LINE-ITEM THRU ZZ100-EXIT.
042000 AA030-EXIT.
042100     EXIT.
042200*
042300 AA040-PRODUCE-SUMMARY.
042400*    TERMINATE FIRES THE TYPE CONTROL FOOTING FINAL LINES -
042500*    THAT IS WHERE ALL SIX SUMMARY FIGURES ACTUALLY PRINT,
042600*    SOURCED STRAIGHT FROM WORKING-STORAGE, SEE REPORT
042700*    SECTION ABOVE.
042800     TERMINATE IN-DISCOUNT-ANALYSIS-REPORT.
042900 AA040-EXIT.
043000     EXIT.
043100*
043200 AA050-CLOSE-FILES.
043300     CLOSE LN-LINE-FILE AN-ANALYSIS-FILE IN-PRINT-FILE.
043400 AA050-EXIT.
043500     EXIT.
043600*
043700 ZZ100-READ-LINE-ITEM.
043800*    ONE INPUT RECORD, PHYSICAL ORDER - NO KEY, NO SORT.
043900     READ LN-LINE-FILE
044000         AT END MOVE "10" TO LN-LINE-STATUS
044100     END-READ.
044200 ZZ100-EXIT.
044300     EXIT.
044400*
044500 ZZ110-NORMALIZE-ITEM-NAME.
044600*******************************************
044700*  COLLAPSE RUNS OF EMBEDDED BLANKS TO ONE
044800*  BLANK AND TRIM LEADING/TRAILING BLANKS.
044900*  THIS COMPILER HAS NO FUNCTION TRIM OR
045000*  FUNCTION SUBSTITUTE AVAILABLE SO IT IS
045100*  DONE HERE, ONE CHARACTER AT A TIME, VIA
045200*  ZZ111 BELOW.  WS-OUT-IDX IS LEFT SET TO
045300*  THE NORMALIZED NAME'S LENGTH FOR ZZ130'S
045400*  SHORT-NAME TEST.
045500*******************************************
045600     MOVE LN-ITEM-NAME TO WS-NAME-IN.
045700     MOVE SPACES       TO WS-NAME-OUT.
045800     MOVE ZERO         TO WS-OUT-IDX.
045900     MOVE "Y"          TO WS-PREV-WAS-SPACE.
046000     PERFORM ZZ111-SCAN-ONE-CHARACTER THRU ZZ111-EXIT
046100             VARYING WS-SCAN-IDX FROM 1 BY 1
046200             UNTIL WS-SCAN-IDX > 30.
046300     MOVE WS-NAME-OUT TO LN-ITEM-NAME.
046400 ZZ110-EXIT.
046500     EXIT.
046600*
046700 ZZ111-SCAN-ONE-CHARACTER.
046800*    ONE CHARACTER OF THE SCAN.  A LEADING RUN OF BLANKS IS
046900*    DROPPED BECAUSE WS-OUT-IDX IS STILL ZERO WHEN THEY ARE
047000*    SEEN, SO THE "INSERT ONE BLANK" STEP BELOW NEVER FIRES
047100*    UNTIL AFTER THE FIRST REAL CHARACTER HAS GONE OUT.
047200     IF WS-NAME-IN (WS-SCAN-IDX:1) = SPACE
047300         MOVE "Y" TO WS-PREV-WAS-SPACE
047400     ELSE
047500         IF WS-PREV-WAS-SPACE = "Y" AND WS-OUT-IDX > ZERO
047600*            END OF A BLANK RUN, MID-NAME - PUT OUT A
047700*            SINGLE BLANK BEFORE THE NEXT WORD.
047800             ADD 1 TO WS-OUT-IDX
047900             MOVE SPACE TO WS-NAME-OUT (WS-OUT-IDX:1)
048000         END-IF
048100         ADD 1 TO WS-OUT-IDX
048200         MOVE WS-NAME-IN (WS-SCAN-IDX:1)
048300              TO WS-NAME-OUT (WS-OUT-IDX:1)
048400         MOVE "N" TO WS-PREV-WAS-SPACE
048500     END-IF.
048600 ZZ111-EXIT.
048700     EXIT.
048800*
048900 ZZ120-COERCE-NUMERIC-FIELDS.
049000*******************************************
049100*  BLANK OR NON-NUMERIC PRICE/QTY FIELDS
049200*  ARE FORCED TO ZERO - NEVER ABEND.  THE
049300*  -X REDEFINES TESTED HERE LIVE IN THE
049400*  INPUT COPYBOOK, RIGHT NEXT TO THE FIELD
049500*  THEY GIVE AN ALPHANUMERIC VIEW OF.
049600*******************************************
049700     IF LN-ORIGINAL-PRICE-X IS NOT NUMERIC
049800         MOVE ZERO TO LN-ORIGINAL-PRICE
049900     END-IF.
050000     IF LN-PAID-QTY-X IS NOT NUMERIC
050100         MOVE ZERO TO LN-PAID-QTY
050200     END-IF.
050300     IF LN-FREE-QTY-X IS NOT NUMERIC
050400         MOVE ZERO TO LN-FREE-QTY
050500     END-IF.
050600 ZZ120-EXIT.
050700     EXIT.
050800*
050900 ZZ130-TEST-ELIGIBILITY.
051000*******************************************
051100*  A LINE ITEM IS REJECTED (NOT WRITTEN,
051200*  NOT ADDED TO ANY TOTAL) IF THE CLEANED
051300*  UP NAME IS 2 CHARACTERS OR LESS, OR THE
051400*  PRICE IS NOT GREATER THAN ZERO.
051500*  08/09/88 VBC - PRICE OF EXACTLY ZERO IS
051600*  A REJECT, NOT AN ACCEPT - THE ORIGINAL
051700*  "NOT LESS THAN ZERO" TEST LET A FREE
051800*  GIVEAWAY LINE THROUGH BY MISTAKE.  SEE
051900*  CHANGE LOG ABOVE.
052000*******************************************
052100     IF WS-OUT-IDX NOT > 2
052200         OR LN-ORIGINAL-PRICE NOT > ZERO
052300         MOVE "N" TO WS-ELIGIBLE-SW
052400     END-IF.
052500 ZZ130-EXIT.
052600     EXIT.
052700*
052800 ZZ140-CALCULATE-RESULTS.
052900*******************************************
053000*  TOTAL-QTY = PAID + FREE.  DISCOUNTED
053100*  UNIT PRICE = PRICE * MULTIPLIER, ROUNDED
053200*  HALF-UP TO 2 DECIMALS.  EFFECTIVE RATE
053300*  SPREADS THE PAID-QTY VALUE OVER PAID +
053400*  FREE UNITS, USING THE ALREADY-ROUNDED
053500*  DISCOUNTED PRICE IN THE NUMERATOR - SEE
053600*  22/01/87 FIX ABOVE, THIS CAUGHT US OUT
053700*  ONCE ALREADY.  ZERO TOTAL QTY (BOTH PAID
053800*  AND FREE ZERO, WHICH CANNOT HAPPEN FOR AN
053900*  ACCEPTED ITEM UNLESS BOTH WERE BLANK ON
054000*  THE SHEET) GIVES A ZERO RATE RATHER THAN
054100*  A DIVIDE ABEND.
054200*******************************************
054300     ADD LN-PAID-QTY LN-FREE-QTY GIVING WS-TOTAL-QTY-WORK.
054400*
054500     COMPUTE WS-DISC-PRICE-WORK ROUNDED =
054600             LN-ORIGINAL-PRICE * IN-PR1-DISCOUNT-MULT.
054700*
054800     IF WS-TOTAL-QTY-WORK = ZERO
054900         MOVE ZERO TO WS-EFF-RATE-WORK
055000     ELSE
055100         COMPUTE WS-EFF-RATE-WORK ROUNDED =
055200             (LN-PAID-QTY * WS-DISC-PRICE-WORK)
055300                 / WS-TOTAL-QTY-WORK
055400     END-IF.
055500 ZZ140-EXIT.
055600     EXIT.
055700*
055800 ZZ150-WRITE-ANALYSIS-REC.
055900*    ONE OUTPUT RECORD PER ACCEPTED ITEM - NAME AND RAW
056000*    QTYS/PRICE CARRY OVER AS CLEANED UP BY ZZ110/ZZ120,
056100*    THE REMAINING THREE FIELDS ARE ZZ140'S RESULTS.
056200     MOVE LN-ITEM-NAME         TO AN-ITEM-NAME.
056300     MOVE LN-ORIGINAL-PRICE    TO AN-ORIGINAL-PRICE.
056400     MOVE LN-PAID-QTY          TO AN-PAID-QTY.
056500     MOVE LN-FREE-QTY          TO AN-FREE-QTY.
056600     MOVE WS-TOTAL-QTY-WORK    TO AN-TOTAL-QTY.
056700     MOVE WS-DISC-PRICE-WORK   TO AN-DISC-UNIT-PRICE.
056800     MOVE WS-EFF-RATE-WORK     TO AN-EFF-RATE.
056900     WRITE AN-ANALYSIS-RECORD.
057000     ADD 1 TO WS-REC-CNT.
057100*
057200*    19/06/87 VBC - DETAIL LISTING ADDED, GATED BY UPSI-0
057300*    SO A NORMAL RUN DOES NOT PRODUCE A LONG PRINT - SET
057400*    THE SWITCH ON IN THE RUN JCL WHEN THE LISTING IS
057500*    WANTED.
057600*
057700     IF DETAIL-LISTING-WANTED
057800         GENERATE IN-RPT-DETAIL
057900     END-IF.
058000 ZZ150-EXIT.
058100     EXIT.
058200*
058300 ZZ160-ACCUMULATE-TOTALS.
058400*    RUN-LEVEL GRAND TOTALS ONLY - NO CONTROL BREAKS, NO
058500*    GROUPING KEY ON THIS FILE.  17/04/94 VBC - THE
058600*    PER-ITEM VALUE IS WORKED OUT IN A WIDER FIELD THAN
058700*    THE RUNNING TOTAL BELOW SO A LARGE PAID-QTY TIMES A
058800*    LARGE PRICE CANNOT OVERFLOW THE INTERMEDIATE RESULT
058900*    BEFORE IT EVEN REACHES THE ACCUMULATOR.
059000     ADD 1               TO WS-TOTAL-ITEMS.
059100     ADD LN-PAID-QTY      TO WS-SUM-PAID-QTY.
059200     ADD LN-FREE-QTY      TO WS-SUM-FREE-QTY.
059300     COMPUTE WS-VALUE-THIS-ITEM =
059400             LN-PAID-QTY * WS-DISC-PRICE-WORK.
059500     ADD WS-VALUE-THIS-ITEM TO WS-TOTAL-VAL-AFT-DSC.
059600 ZZ160-EXIT.
059700     EXIT.
059800*
